000100*---------------------------------------------------------------
000200* COPY BADGRAD -- STRUCTURE ENREGISTREMENT FICHIER DE COTATION
000300*    (ROSTER DE COTATION DE LA FEDERATION, TRIE PAR LOT)
000400*    UTILISE PAR BADMATCH POUR CHARGER LA TABLE DE COTATION.
000500*
000600* 23/06/1989 IMR  CREATION INITIALE
000700* 14/02/1996 PLR  AJOUT DU COMMENTAIRE SUR LE BOURRAGE EXACT
000800*---------------------------------------------------------------
000900* L'ENREGISTREMENT EST COMPLETEMENT UTILISE : AUCUNE ZONE DE
001000* BOURRAGE (FILLER) N'EST DISPONIBLE, CHAQUE OCTET CORRESPOND A
001100* UNE ZONE DE L'EXTRAIT DE COTATION FEDERALE.
001200 FD  GRADING-FILE
001300     RECORD CONTAINS 60 CHARACTERS
001400     RECORDING MODE IS F.
001500 01  GR-RECORD-IN                       PIC X(60).
001600 01  GR-FIELDS-IN REDEFINES GR-RECORD-IN.
001700     05  GR-SURNAME                     PIC X(20).
001800     05  GR-FIRSTNAME                   PIC X(15).
001900     05  GR-MEMBER-ID                   PIC X(10).
002000     05  GR-SINGLES                     PIC X(05).
002100     05  GR-DOUBLES                     PIC X(05).
002200     05  GR-MIXED                       PIC X(05).
