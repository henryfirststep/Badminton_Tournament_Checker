000100*---------------------------------------------------------------
000200* COPY BADENT -- STRUCTURE ENREGISTREMENT FICHIER DES INSCRITS
000300*    (LISTE DES INSCRIPTIONS AU TOURNOI, TRIEE PAR LOT)
000400*    UTILISE PAR BADMATCH POUR LIRE LES INSCRITS UN PAR UN.
000500*
000600* 23/06/1989 IMR  CREATION INITIALE
000700* 14/02/1996 PLR  AJOUT DU COMMENTAIRE SUR LE BOURRAGE EXACT
000800*---------------------------------------------------------------
000900* COMME POUR BADGRAD, L'ENREGISTREMENT EST COMPLETEMENT UTILISE,
001000* SANS ZONE DE BOURRAGE.  LE NOM DE FAMILLE EST FOURNI PAR LE
001100* BULLETIN D'INSCRIPTION SOUS L'INTITULE "NAME".
001200 FD  ENTRANT-FILE
001300     RECORD CONTAINS 90 CHARACTERS
001400     RECORDING MODE IS F.
001500 01  EN-RECORD-IN                       PIC X(90).
001600 01  EN-FIELDS-IN REDEFINES EN-RECORD-IN.
001700     05  EN-NAME                        PIC X(20).
001800     05  EN-FIRSTNAME                   PIC X(15).
001900     05  EN-MIDDLENAME                  PIC X(15).
002000     05  EN-MEMBER-ID                   PIC X(10).
002100     05  EN-EVENTS                      PIC X(30).
