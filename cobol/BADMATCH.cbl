000100*=============================================================*
000200*    BADMATCH - CONTROLE DES INSCRIPTIONS AU TOURNOI           *
000300*       RAPPROCHEMENT DE LA LISTE DES INSCRITS AVEC LE         *
000400*       FICHIER DE COTATION DE LA FEDERATION                  *
000500*       PAR IDENTIFIANT PUIS PAR COMPARAISON FLOUE DE NOM      *
000600*       EDITION DU RAPPORT DE RAPPROCHEMENT ET DES EXCEPTIONS  *
000700*       (INSCRITS NON RETROUVES DANS LA COTATION)              *
000800*                                                               *
000900*    auteur : Isabelle Marand                                 *
001000*=============================================================*
001100
001200***************************************************************
001300*    JOURNAL DES MODIFICATIONS
001400*    --------------------------
001500*    23/06/1989 IMR TICKET FB-0012 - ECRITURE INITIALE DU         FB-0012
001600*                   PROGRAMME. RAPPROCHEMENT PAR IDENTIFIANT
001700*                   DE LICENCE UNIQUEMENT, PAS DE COMPARAISON
001800*                   DE NOM.
001900*    08/11/1990 IMR TICKET FB-0031 - AJOUT DE LA COMPARAISON      FB-0031
002000*                   FLOUE DE NOM (DISTANCE DE LEVENSHTEIN SUR
002100*                   LES JETONS TRIES) QUAND L'IDENTIFIANT NE
002200*                   CORRESPOND A AUCUNE FICHE DE COTATION.
002300*    08/11/1990 IMR TICKET FB-0031 - SEUIL D'ACCEPTATION FIXE     FB-0031
002400*                   A 85 PAR LA COMMISSION SPORTIVE.
002500*    02/03/1992 PLR TICKET FB-0058 - AJOUT DE LA TENTATIVE SUR    FB-0058
002600*                   NOM COURT (PRENOM + NOM) QUAND LE NOM
002700*                   COMPLET N'ATTEINT PAS LE SEUIL.
002800*    19/09/1994 PLR TICKET FB-0077 - AJOUT DU RAPPORT DES         FB-0077
002900*                   EXCEPTIONS (INSCRITS NON RETROUVES) AVEC
003000*                   EXCLUSION DES EPREUVES JEUNES (U11/U15) ET
003100*                   VETERANS (45+), NON COTES PAR REGLEMENT.
003200*    19/09/1994 PLR TICKET FB-0077 - LA RECHERCHE DU NOM LE       FB-0077
003300*                   PLUS PROCHE POUR L'AIDE AU POINTAGE NE
003400*                   TIENT PAS COMPTE DU SEUIL DE 85.
003500*    11/01/1996 PLR TICKET FB-0084 - LA CARTE DE PARAMETRES       FB-0084
003600*                   (NOM DU TOURNOI / NOM DU VERIFICATEUR) EST
003700*                   DESORMAIS OPTIONNELLE ; A DEFAUT, LE
003800*                   RAPPORT PORTE LA MENTION NON RENSEIGNE.
003900*    30/06/1998 PLR TICKET FB-0096 - REVUE AN 2000 : AUCUNE       FB-0096
004000*                   ZONE DATE DANS CE PROGRAMME, RIEN A
004100*                   CONVERTIR. REVUE CLASSEE SANS SUITE.
004200*    14/02/1999 PLR TICKET FB-0099 - CORRECTION DU COMPTEUR DE    FB-0099
004300*                   RAPPROCHEMENTS PAR NOM QUI COMPTAIT LES
004400*                   DEUX TENTATIVES (NOM COMPLET ET NOM COURT)
004500*                   AU LIEU D'UNE SEULE PAR INSCRIT.
004600*    22/05/2003 NDF TICKET FB-0118 - AUGMENTATION DE LA TABLE     FB-0118
004700*                   DE COTATION A 500 FICHES (300 AUPARAVANT).
004800*    17/10/2007 NDF TICKET FB-0131 - LE RAPPORT DES EXCEPTIONS    FB-0131
004900*                   PORTE DESORMAIS LE COMPTE DE LIGNES EN PIED
005000*                   DE PAGE, DEMANDE PAR LA COMMISSION SPORTIVE.
005100***************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    BADMATCH.
005400 AUTHOR.        ISABELLE MARAND.
005500 INSTALLATION.  FEDERATION DE BADMINTON - SERVICE INFORMATIQUE.
005600 DATE-WRITTEN.  23/06/1989.
005700 DATE-COMPILED.
005800 SECURITY.      DIFFUSION RESTREINTE AU SERVICE SPORTIF.
005900
006000***************************************************************
006100*    identification et declarations
006200***************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500* TOP-OF-FORM reserve pour un saut de page futur ; non utilise
006600* par les rapports actuels, qui restent en edition continue
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*    carte de parametres - lue une seule fois en debut de run
007300     SELECT CONTROL-FILE
007400     ASSIGN TO CONTROL-IN
007500     ORGANIZATION IS LINE SEQUENTIAL
007600     ACCESS MODE IS SEQUENTIAL
007700     FILE STATUS IS WS-STAT-CONTROL.
007800
007900*    fichier de cotation federale - charge integralement en table
008000     SELECT GRADING-FILE
008100     ASSIGN TO GRADING-IN
008200     ORGANIZATION IS SEQUENTIAL
008300     ACCESS MODE IS SEQUENTIAL
008400     FILE STATUS IS WS-STAT-GRADING.
008500
008600*    fichier des inscrits au tournoi - lu un enregistrement a la fois
008700     SELECT ENTRANT-FILE
008800     ASSIGN TO ENTRANT-IN
008900     ORGANIZATION IS SEQUENTIAL
009000     ACCESS MODE IS SEQUENTIAL
009100     FILE STATUS IS WS-STAT-ENTRANT.
009200
009300*    rapport de rapprochement (sortie imprimante)
009400     SELECT RESULTS-FILE
009500     ASSIGN TO RESULTS-OUT
009600     ORGANIZATION IS LINE SEQUENTIAL
009700     ACCESS MODE IS SEQUENTIAL
009800     FILE STATUS IS WS-STAT-RESULTS.
009900
010000*    rapport des exceptions (sortie imprimante)
010100     SELECT FLAGS-FILE
010200     ASSIGN TO FLAGS-OUT
010300     ORGANIZATION IS LINE SEQUENTIAL
010400     ACCESS MODE IS SEQUENTIAL
010500     FILE STATUS IS WS-STAT-FLAGS.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900* carte de parametres du run (nom tournoi / nom verificateur)
011000 FD  CONTROL-FILE
011100     RECORD CONTAINS 60 CHARACTERS
011200     RECORDING MODE IS F.
011300 01  CC-RECORD-IN.
011400*    nom du tournoi, tel que saisi par le verificateur
011500     05  CC-TOURNOI                     PIC X(28).
011600*    nom de la personne qui a lance le controle
011700     05  CC-VERIFICATEUR                PIC X(28).
011800     05  FILLER                         PIC X(04).
011900
012000* fichier de cotation federale (entree, chargee en table)
012100 COPY BADGRAD.
012200
012300* fichier des inscriptions au tournoi (entree, lu ligne a ligne)
012400 COPY BADENT.
012500
012600* rapport de rapprochement - une ligne par inscrit
012700 FD  RESULTS-FILE
012800     RECORD CONTAINS 151 CHARACTERS
012900     RECORDING MODE IS F.
013000 01  RS-RECORD-OUT                      PIC X(151).
013100
013200* rapport des exceptions (inscrits non retrouves)
013300 FD  FLAGS-FILE
013400     RECORD CONTAINS 101 CHARACTERS
013500     RECORDING MODE IS F.
013600 01  FL-RECORD-OUT                      PIC X(101).
013700
013800 WORKING-STORAGE SECTION.
013900*---------------------------------------------------------------
014000* compteurs et commutateurs independants
014100*---------------------------------------------------------------
014200* nombre de fiches de cotation chargees en WS-TAB-GRADING
014300 77  WS-NB-GRAD                         PIC 9(03) COMP VALUE 0.
014400* nombre de resultats ranges en WS-TAB-RESULTS
014500 77  WS-NB-RES                          PIC 9(03) COMP VALUE 0.
014600* indice de parcours de la table de cotation
014700 77  WS-IX-GRAD                         PIC 9(03) COMP VALUE 0.
014800* indice de parcours de la table des resultats
014900 77  WS-IX-RES                          PIC 9(03) COMP VALUE 0.
015000* indice de la fiche de cotation rapprochee (0 = pas encore trouve)
015100 77  WS-MATCH-IX                        PIC 9(03) COMP VALUE 0.
015200* indice du meilleur score courant pendant un balayage de table
015300 77  WS-BEST-IX                         PIC 9(03) COMP VALUE 0.
015400 77  WS-BEST-SCORE                      PIC 9(03) COMP VALUE 0.
015500* confiance retenue pour l'inscrit courant (0-100)
015600 77  WS-MATCH-CONF                      PIC 9(03) COMP VALUE 0.
015700* commutateur d'exclusion du filtre jeunes/veterans
015800 77  WS-EXCL-SW                         PIC X     VALUE 'N'.
015900     88  WS-EXCLUDED                    VALUE 'Y'.
016000* nombre d'occurrences U11/U15/45+ trouvees dans EVENTS
016100 77  WS-EXCL-CNT                        PIC 9(03) COMP VALUE 0.
016200* zone d'un seul caractere pour la mise en casse de titre
016300 77  WS-ONE-CHAR                        PIC X     VALUE SPACE.
016400
016500*---------------------------------------------------------------
016600* gestion des status des fichiers
016700*---------------------------------------------------------------
016800 01  WS-STAT-CONTROL                    PIC XX.
016900     88  WS-STAT-COK                    VALUE '00'.
017000     88  WS-STAT-CEOF                   VALUE '10'.
017100*    fichier absent du catalogue - carte facultative (FB-0084)
017200     88  WS-STAT-CNOTFND                VALUE '35'.
017300 01  WS-STAT-GRADING                    PIC XX.
017400     88  WS-STAT-GOK                    VALUE '00'.
017500     88  WS-STAT-GEOF                   VALUE '10'.
017600 01  WS-STAT-ENTRANT                    PIC XX.
017700     88  WS-STAT-EOK                    VALUE '00'.
017800     88  WS-STAT-EEOF                   VALUE '10'.
017900 01  WS-STAT-RESULTS                    PIC XX.
018000     88  WS-STAT-ROK                    VALUE '00'.
018100 01  WS-STAT-FLAGS                      PIC XX.
018200     88  WS-STAT-FOK                    VALUE '00'.
018300
018400*---------------------------------------------------------------
018500* table de cotation chargee en memoire (FB-0118 : 500 fiches)
018600*---------------------------------------------------------------
018700 01  WS-TAB-GRADING.
018800     05  WS-GR-ENTRY OCCURS 500 TIMES.
018900*        zones recopiees telles quelles depuis GR-RECORD-IN
019000         10  WS-GR-SURNAME               PIC X(20).
019100         10  WS-GR-FIRSTNAME              PIC X(15).
019200         10  WS-GR-MEMBER-ID              PIC X(10).
019300         10  WS-GR-SINGLES                PIC X(05).
019400         10  WS-GR-DOUBLES                PIC X(05).
019500         10  WS-GR-MIXED                  PIC X(05).
019600*        nom complet normalise, calcule une fois au chargement
019700         10  WS-GR-FULLNAME               PIC X(52).
019800         10  WS-GR-FULLNAME-LEN           PIC 9(03) COMP.
019900         10  FILLER                       PIC X(04).
020000
020100*---------------------------------------------------------------
020200* resultats du rapprochement, conserves pour le passage des
020300* exceptions (table chargee, comme la table de cotation)
020400*---------------------------------------------------------------
020500 01  WS-TAB-RESULTS.
020600     05  WS-RES-ENTRY OCCURS 500 TIMES.
020700*        nom, epreuves et statut de chaque inscrit traite
020800         10  WS-RES-ENTRANT-NAME          PIC X(35).
020900         10  WS-RES-EVENTS                PIC X(30).
021000         10  WS-RES-STATUS                PIC X(15).
021100*        nom complet normalise, utilise par 8060-CLOSEST-MATCH
021200         10  WS-RES-FULLNAME              PIC X(52).
021300         10  WS-RES-FULLNAME-LEN          PIC 9(03) COMP.
021400         10  FILLER                       PIC X(05).
021500
021600*---------------------------------------------------------------
021700* zones de travail pour la normalisation des noms
021800* (WS-NM-P1/P2/P3 : prenom / second prenom / nom, en entree de
021900* 2020-BUILD-NAME-START ; WS-NM-RESULT / WS-NM-OUTLEN en sortie)
022000*---------------------------------------------------------------
022100 01  WS-NM-P1                            PIC X(20).
022200 01  WS-NM-P2                            PIC X(20).
022300 01  WS-NM-P3                            PIC X(20).
022400 01  WS-NM-RESULT                        PIC X(52).
022500 01  WS-NM-OUTLEN                        PIC 9(03) COMP VALUE 0.
022600
022700* zone generique utilisee par le recadrage et la casse de titre
022800 01  WS-GEN-FLD                          PIC X(52).
022900 01  WS-GEN-LEN                          PIC 9(03) COMP VALUE 0.
023000 01  WS-GEN-I                            PIC 9(03) COMP VALUE 0.
023100* tables de correspondance majuscules/minuscules pour INSPECT
023200 01  WS-UPPER-ALPHA                      PIC X(26)
023300     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023400 01  WS-LOWER-ALPHA                      PIC X(26)
023500     VALUE 'abcdefghijklmnopqrstuvwxyz'.
023600
023700* noms normalises de l'inscrit courant (calcules a chaque lecture)
023800 01  WS-EN-FULLNAME                      PIC X(52).
023900 01  WS-EN-FULLNAME-LEN                  PIC 9(03) COMP VALUE 0.
024000 01  WS-EN-SHORTNAME                     PIC X(52).
024100 01  WS-EN-SHORTNAME-LEN                 PIC 9(03) COMP VALUE 0.
024200* nom et identifiant tels qu'affiches sur les deux rapports
024300 01  WS-EN-DISPLAY-NAME                  PIC X(35).
024400 01  WS-EN-MID-DISPLAY                   PIC X(10).
024500* statut de rapprochement retenu pour l'inscrit courant
024600 01  WS-MATCH-STATUS                     PIC X(15).
024700
024800*---------------------------------------------------------------
024900* jetons du nom pour le tri alphabetique (comparateur flou)
025000*---------------------------------------------------------------
025100 01  WS-TOK-GROUP.
025200     05  WS-TOK-TAB OCCURS 5 TIMES.
025300         10  WS-TOK-ENTRY                 PIC X(20).
025400     05  FILLER                           PIC X(01) VALUE SPACE.
025500* vue a plat de la table des jetons, utile au test SPACES global
025600 01  WS-TOK-GROUP-FLAT REDEFINES WS-TOK-GROUP
025700                                     PIC X(101).
025800 01  WS-TOK-IX                           PIC 9       COMP VALUE 0.
025900 01  WS-TOK-CNT                          PIC 9       COMP VALUE 0.
026000
026100* nom a decouper en jetons (entree de 6020-TOKEN-SORT-START)
026200 01  WS-TS-IN                            PIC X(52).
026300 01  WS-TS-INLEN                         PIC 9(03) COMP VALUE 0.
026400* nom reassemble, jetons dans l'ordre alphabetique (sortie)
026500 01  WS-TS-OUT                           PIC X(52).
026600 01  WS-TS-OUTLEN                        PIC 9(03) COMP VALUE 0.
026700
026800* les deux noms a comparer, passes au comparateur flou 6000-
026900 01  WS-CMPA                             PIC X(52).
027000 01  WS-CMPA-LEN                         PIC 9(03) COMP VALUE 0.
027100 01  WS-CMPB                             PIC X(52).
027200 01  WS-CMPB-LEN                         PIC 9(03) COMP VALUE 0.
027300* les deux noms une fois tries, prets pour la distance de Levenshtein
027400 01  WS-SORTED-A                         PIC X(52).
027500 01  WS-SORTED-B                         PIC X(52).
027600 01  WS-LEN-A                            PIC 9(03) COMP VALUE 0.
027700 01  WS-LEN-B                            PIC 9(03) COMP VALUE 0.
027800 01  WS-MAXLEN                           PIC 9(03) COMP VALUE 0.
027900
028000*---------------------------------------------------------------
028100* matrice de la distance de Levenshtein (table a deux entrees,
028200* meme principe que la grille de l'exercice des dames en
028300* EXOS-EXWILT01, etendue a la longueur maximale d'un nom)
028400*---------------------------------------------------------------
028500 01  WS-LEV-TAB.
028600     05  WS-LEV-ROW OCCURS 53 TIMES.
028700*        ligne I, colonne J de la matrice de programmation
028800*        dynamique ; 53 = 52 caracteres + la ligne/colonne zero
028900         10  WS-LEV-COL OCCURS 53 TIMES  PIC 9(03) COMP.
029000     05  FILLER                          PIC X(01) VALUE SPACE.
029100* indices de ligne et de colonne pendant le remplissage
029200 01  WS-LEV-I                            PIC 9(03) COMP VALUE 0.
029300 01  WS-LEV-J                            PIC 9(03) COMP VALUE 0.
029400* cout de la cellule courante (0 si meme caractere, 1 sinon)
029500 01  WS-LEV-COST                         PIC 9(03) COMP VALUE 0.
029600* les trois couts candidats (suppression/insertion/substitution)
029700 01  WS-LEV-DEL                          PIC 9(03) COMP VALUE 0.
029800 01  WS-LEV-INS                          PIC 9(03) COMP VALUE 0.
029900 01  WS-LEV-SUB                          PIC 9(03) COMP VALUE 0.
030000 01  WS-LEV-MIN                          PIC 9(03) COMP VALUE 0.
030100* distance finale et score de similitude qui en decoule
030200 01  WS-LEV-DIST                         PIC 9(03) COMP VALUE 0.
030300 01  WS-LEV-SCORE                        PIC 9(03) COMP VALUE 0.
030400
030500*---------------------------------------------------------------
030600* zone de travail pour le filtre des epreuves exclues
030700*---------------------------------------------------------------
030800* copie en majuscules de EN-EVENTS / WS-RES-EVENTS avant recherche
030900 01  WS-EVT-UPPER                        PIC X(30).
031000
031100*---------------------------------------------------------------
031200* compteurs de controle (comptes en COMP, edites pour l'impression)
031300*---------------------------------------------------------------
031400 01  WS-NB-LUS                           PIC 9(05) COMP VALUE 0.
031500 01  WS-NB-LUS-ED                        PIC ZZZZ9.
031600 01  WS-NB-IDMATCH                       PIC 9(05) COMP VALUE 0.
031700 01  WS-NB-IDMATCH-ED                    PIC ZZZZ9.
031800 01  WS-NB-NAMEMATCH                     PIC 9(05) COMP VALUE 0.
031900 01  WS-NB-NAMEMATCH-ED                  PIC ZZZZ9.
032000 01  WS-NB-NOMATCH                       PIC 9(05) COMP VALUE 0.
032100 01  WS-NB-NOMATCH-ED                    PIC ZZZZ9.
032200* FB-0131 - compte des lignes du rapport des exceptions
032300 01  WS-NB-FLAGGED                       PIC 9(05) COMP VALUE 0.
032400 01  WS-NB-FLAGGED-ED                    PIC ZZZZ9.
032500
032600*---------------------------------------------------------------
032700* lignes du rapport de rapprochement
032800*---------------------------------------------------------------
032900 01  WS-RES-LINE.
033000     05  WS-RL-ENTRANT-NAME               PIC X(35).
033100     05  FILLER                           PIC X(01) VALUE SPACE.
033200     05  WS-RL-MEMBER-ID                   PIC X(10).
033300     05  FILLER                           PIC X(01) VALUE SPACE.
033400     05  WS-RL-EVENTS                      PIC X(30).
033500     05  FILLER                           PIC X(01) VALUE SPACE.
033600     05  WS-RL-MATCHED-NAME                PIC X(35).
033700     05  FILLER                           PIC X(01) VALUE SPACE.
033800     05  WS-RL-SINGLES                     PIC X(05).
033900     05  FILLER                           PIC X(01) VALUE SPACE.
034000     05  WS-RL-DOUBLES                     PIC X(05).
034100     05  FILLER                           PIC X(01) VALUE SPACE.
034200     05  WS-RL-MIXED                       PIC X(05).
034300     05  FILLER                           PIC X(01) VALUE SPACE.
034400     05  WS-RL-STATUS                      PIC X(15).
034500     05  FILLER                           PIC X(01) VALUE SPACE.
034600     05  WS-RL-CONF                        PIC ZZ9.
034700* vue a plat de la ligne, ecrite directement sur RESULTS-FILE
034800 01  WS-RES-LINE-FLAT REDEFINES WS-RES-LINE
034900                                         PIC X(151).
035000
035100* ligne des intitules de colonnes du rapport de rapprochement
035200 01  WS-RES-COLHDR-LINE.
035300     05  FILLER  PIC X(35) VALUE 'ENTRANT NAME'.
035400     05  FILLER  PIC X(01) VALUE SPACE.
035500     05  FILLER  PIC X(10) VALUE 'MEMBER ID'.
035600     05  FILLER  PIC X(01) VALUE SPACE.
035700     05  FILLER  PIC X(30) VALUE 'EVENTS'.
035800     05  FILLER  PIC X(01) VALUE SPACE.
035900     05  FILLER  PIC X(35) VALUE 'MATCHED NAME'.
036000     05  FILLER  PIC X(01) VALUE SPACE.
036100     05  FILLER  PIC X(05) VALUE 'SING'.
036200     05  FILLER  PIC X(01) VALUE SPACE.
036300     05  FILLER  PIC X(05) VALUE 'DOUB'.
036400     05  FILLER  PIC X(01) VALUE SPACE.
036500     05  FILLER  PIC X(05) VALUE 'MIX'.
036600     05  FILLER  PIC X(01) VALUE SPACE.
036700     05  FILLER  PIC X(15) VALUE 'MATCH STATUS'.
036800     05  FILLER  PIC X(01) VALUE SPACE.
036900     05  FILLER  PIC X(03) VALUE 'CNF'.
037000
037100*---------------------------------------------------------------
037200* lignes du rapport des exceptions (no match flags)
037300*---------------------------------------------------------------
037400 01  WS-FLG-LINE.
037500     05  WS-FL-ENTRANT-NAME                PIC X(35).
037600     05  FILLER                           PIC X(01) VALUE SPACE.
037700     05  WS-FL-CLOSEST-NAME                PIC X(35).
037800     05  FILLER                           PIC X(01) VALUE SPACE.
037900     05  WS-FL-SINGLES                     PIC X(05).
038000     05  FILLER                           PIC X(01) VALUE SPACE.
038100     05  WS-FL-DOUBLES                     PIC X(05).
038200     05  FILLER                           PIC X(01) VALUE SPACE.
038300     05  WS-FL-MIXED                       PIC X(05).
038400     05  FILLER                           PIC X(01) VALUE SPACE.
038500     05  WS-FL-CONF                        PIC ZZ9.
038600     05  FILLER                           PIC X(08) VALUE SPACE.
038700* vue a plat de la ligne, ecrite directement sur FLAGS-FILE
038800 01  WS-FLG-LINE-FLAT REDEFINES WS-FLG-LINE
038900                                         PIC X(101).
039000
039100* ligne des intitules de colonnes du rapport des exceptions
039200 01  WS-FLG-COLHDR-LINE.
039300     05  FILLER  PIC X(35) VALUE 'ENTRANT NAME'.
039400     05  FILLER  PIC X(01) VALUE SPACE.
039500     05  FILLER  PIC X(35) VALUE 'CLOSEST GRADING NAME'.
039600     05  FILLER  PIC X(01) VALUE SPACE.
039700     05  FILLER  PIC X(05) VALUE 'SING'.
039800     05  FILLER  PIC X(01) VALUE SPACE.
039900     05  FILLER  PIC X(05) VALUE 'DOUB'.
040000     05  FILLER  PIC X(01) VALUE SPACE.
040100     05  FILLER  PIC X(05) VALUE 'MIX'.
040200     05  FILLER  PIC X(01) VALUE SPACE.
040300     05  FILLER  PIC X(03) VALUE 'CNF'.
040400     05  FILLER  PIC X(08) VALUE SPACE.
040500
040600*---------------------------------------------------------------
040700* lignes diverses d'edition
040800*---------------------------------------------------------------
040900* ligne de tirets utilisee comme separateur sur les deux rapports
041000 01  WS-LIG-SEPARATEUR                   PIC X(80)
041100     VALUE ALL '='.
041200
041300***************************************************************
041400*    Execution du programme
041500***************************************************************
041600PROCEDURE DIVISION.
041700
041800*---------------------------------------------------------------
041900* 0000 - LOGIQUE PRINCIPALE DU PROGRAMME
042000*         OUVERTURE, CHARGEMENT DE LA COTATION, BOUCLE DE
042100*         RAPPROCHEMENT SUR LES INSCRITS, PASSAGE DES EXCEPTIONS,
042200*         TOTAUX DE CONTROLE, FERMETURE. GOULOTTE UNIQUE VERS
042300*         9999-ABEND EN CAS DE STATUT FICHIER ANORMAL.
042400*---------------------------------------------------------------
0425000000-MAIN-LOGIC.
042600*    amorce des fichiers et des lectures avant la boucle
042700    PERFORM 1000-INITIALIZE-START THRU 1010-INITIALIZE-END.
042800*    chargement complet de la cotation federale en table avant
042900*    de commencer le rapprochement (table requise en entier)
043000    PERFORM 1080-LOAD-GRADING-START THRU 1090-LOAD-GRADING-END.
043100*    une passe par inscrit, jusqu'a fin de fichier ENTRANT-FILE
043200*    (la premiere fiche est deja en memoire, lue par 1000-)
043300    PERFORM 3000-PROCESS-ENTRANT-START THRU 3010-PROCESS-ENTRANT-END
043400        UNTIL WS-STAT-EEOF.
043500*    FB-0077 - passage des exceptions une fois tous les inscrits
043600*    traites (le rapprochement doit etre termine pour connaitre
043700*    le statut final de chaque inscrit)
043800    PERFORM 8000-EXCEPTION-PASS-START THRU 8010-EXCEPTION-PASS-END.
043900*    edition des compteurs de controle en pied de chaque rapport
044000    PERFORM 9000-WRITE-TOTALS-START THRU 9010-WRITE-TOTALS-END.
044100*    fermeture propre des quatre fichiers avant l'arret
044200    PERFORM 9020-CLOSE-FILES-START THRU 9030-CLOSE-FILES-END.
044300    STOP RUN.
044400
044500*---------------------------------------------------------------
044600* 1000 - OUVERTURE DES FICHIERS ET AMORCE DES LECTURES
044700*---------------------------------------------------------------
0448001000-INITIALIZE-START.
044900*    ouverture du fichier de cotation federale (entree)
045000    OPEN INPUT GRADING-FILE.
045100    IF NOT WS-STAT-GOK
045200*       statut different de 00 - on ne peut pas continuer
045300       GO TO 9999-ABEND
045400    END-IF.
045500*    ouverture du fichier des inscrits du tournoi (entree)
045600    OPEN INPUT ENTRANT-FILE.
045700    IF NOT WS-STAT-EOK
045800       GO TO 9999-ABEND
045900    END-IF.
046000*    ouverture du rapport de rapprochement (sortie)
046100    OPEN OUTPUT RESULTS-FILE.
046200    IF NOT WS-STAT-ROK
046300       GO TO 9999-ABEND
046400    END-IF.
046500*    ouverture du rapport des exceptions (sortie)
046600    OPEN OUTPUT FLAGS-FILE.
046700    IF NOT WS-STAT-FOK
046800       GO TO 9999-ABEND
046900    END-IF.
047000*    lecture de la carte de parametres (facultative, FB-0084)
047100    PERFORM 1020-READ-CONTROL-CARD-START THRU 1030-READ-CONTROL-CARD-END.
047200*    edition des deux en-tetes de rapport avant la boucle
047300    PERFORM 1040-WRITE-RES-HDRS-START THRU 1050-WRITE-RES-HDRS-END.
047400    PERFORM 1060-WRITE-FLG-HDRS-START THRU 1070-WRITE-FLG-HDRS-END.
047500*    amorce de lecture du fichier des inscrits (PERFORM UNTIL
047600*    classique - la premiere fiche est deja en memoire au
047700*    premier passage de 3000-PROCESS-ENTRANT-START)
047800    PERFORM 3020-READ-ENTRANT-START THRU 3030-READ-ENTRANT-END.
0479001010-INITIALIZE-END.
048000*    fin d'amorce - retour a 0000-MAIN-LOGIC
048100    EXIT.
048200
048300* FB-0084 - la carte de parametres est facultative.
0484001020-READ-CONTROL-CARD-START.
048500*    a defaut de carte, les deux zones restent a blanc et sont
048600*    completees plus bas par la mention NON RENSEIGNE
048700    MOVE SPACES TO CC-RECORD-IN.
048800*    tentative d'ouverture - l'absence du fichier n'est pas
048900*    une erreur pour cette carte-la (voir plus bas)
049000    OPEN INPUT CONTROL-FILE.
049100    IF WS-STAT-COK
049200*       carte presente - on la lit une seule fois
049300       READ CONTROL-FILE
049400       IF NOT WS-STAT-COK AND NOT WS-STAT-CEOF
049500          GO TO 9999-ABEND
049600       END-IF
049700*       la carte ne sert qu'une fois, refermee aussitot lue
049800       CLOSE CONTROL-FILE
049900    ELSE
050000*       fichier absent (statut 35) : pas une erreur pour ce
050100*       fichier-la, tout autre statut reste fatal
050200       IF NOT WS-STAT-CNOTFND
050300          GO TO 9999-ABEND
050400       END-IF
050500    END-IF.
050600*    valorisation par defaut de la zone tournoi si vide
050700    IF CC-TOURNOI = SPACES
050800       MOVE 'NON RENSEIGNE' TO CC-TOURNOI
050900    END-IF.
051000*    valorisation par defaut de la zone verificateur si vide
051100    IF CC-VERIFICATEUR = SPACES
051200       MOVE 'NON RENSEIGNE' TO CC-VERIFICATEUR
051300    END-IF.
0514001030-READ-CONTROL-CARD-END.
051500*    fin lecture carte - retour a 1000-INITIALIZE-START
051600    EXIT.
051700
0518001040-WRITE-RES-HDRS-START.
051900*    ligne 1 : nom du tournoi tel que saisi sur la carte
052000    MOVE SPACES TO RS-RECORD-OUT.
052100    STRING 'TOURNOI : ' CC-TOURNOI
052200        DELIMITED BY SIZE INTO RS-RECORD-OUT.
052300    WRITE RS-RECORD-OUT.
052400*    ligne 2 : nom du verificateur qui a lance le traitement
052500    MOVE SPACES TO RS-RECORD-OUT.
052600    STRING 'VERIFICATEUR : ' CC-VERIFICATEUR
052700        DELIMITED BY SIZE INTO RS-RECORD-OUT.
052800    WRITE RS-RECORD-OUT.
052900*    ligne de separation avant les intitules de colonnes
053000    MOVE WS-LIG-SEPARATEUR TO RS-RECORD-OUT.
053100    WRITE RS-RECORD-OUT.
053200*    ligne des intitules de colonnes du rapport de rapprochement
053300    MOVE WS-RES-COLHDR-LINE TO RS-RECORD-OUT.
053400    WRITE RS-RECORD-OUT.
0535001050-WRITE-RES-HDRS-END.
053600*    fin d'edition des en-tetes - retour a 1000-INITIALIZE-START
053700    EXIT.
053800
0539001060-WRITE-FLG-HDRS-START.
054000*    titre du rapport des exceptions
054100    MOVE SPACES TO FL-RECORD-OUT.
054200    MOVE 'NO MATCH FLAGS (FILTERED)' TO FL-RECORD-OUT.
054300    WRITE FL-RECORD-OUT.
054400*    note rappelant le filtre des epreuves jeunes et veterans
054500    MOVE SPACES TO FL-RECORD-OUT.
054600    MOVE 'U11, U15 AND 45+ EVENT ENTRANTS ARE EXCLUDED'
054700        TO FL-RECORD-OUT.
054800    WRITE FL-RECORD-OUT.
054900*    ligne des intitules de colonnes du rapport des exceptions
055000    MOVE WS-FLG-COLHDR-LINE TO FL-RECORD-OUT.
055100    WRITE FL-RECORD-OUT.
0552001070-WRITE-FLG-HDRS-END.
055300    EXIT.
055400
055500*---------------------------------------------------------------
055600* 1100 - CHARGEMENT DE LA TABLE DE COTATION (FB-0118: 500 FICHES)
055700*---------------------------------------------------------------
0558001080-LOAD-GRADING-START.
055900*    lecture d'amorce puis boucle de rangement jusqu'a fin de
056000*    fichier (principe classique lecture-avant-traitement)
056100    PERFORM 1100-READ-GRADING-START THRU 1110-READ-GRADING-END.
056200    PERFORM 1120-STORE-GRADING-START THRU 1130-STORE-GRADING-END
056300        UNTIL WS-STAT-GEOF.
0564001090-LOAD-GRADING-END.
056500*    table de cotation complete - retour a 0000-MAIN-LOGIC
056600    EXIT.
056700
0568001100-READ-GRADING-START.
056900*    lecture sequentielle simple du fichier de cotation
057000    READ GRADING-FILE.
057100    IF NOT WS-STAT-GOK AND NOT WS-STAT-GEOF
057200       GO TO 9999-ABEND
057300    END-IF.
0574001110-READ-GRADING-END.
057500    EXIT.
057600
0577001120-STORE-GRADING-START.
057800*    FB-0118 - la table ne depasse pas 500 fiches ; au-dela,
057900*    on considere le fichier de cotation mal prepare et on
058000*    abandonne plutot que de tronquer silencieusement
058100    ADD 1 TO WS-NB-GRAD.
058200    IF WS-NB-GRAD > 500
058300       GO TO 9999-ABEND
058400    END-IF.
058500*    recopie des six zones de la fiche de cotation dans la table
058600    MOVE GR-SURNAME   TO WS-GR-SURNAME (WS-NB-GRAD).
058700    MOVE GR-FIRSTNAME TO WS-GR-FIRSTNAME (WS-NB-GRAD).
058800    MOVE GR-MEMBER-ID TO WS-GR-MEMBER-ID (WS-NB-GRAD).
058900    MOVE GR-SINGLES   TO WS-GR-SINGLES (WS-NB-GRAD).
059000    MOVE GR-DOUBLES   TO WS-GR-DOUBLES (WS-NB-GRAD).
059100    MOVE GR-MIXED     TO WS-GR-MIXED (WS-NB-GRAD).
059200*    nom complet normalise calcule une fois pour toutes ici,
059300*    plutot qu'a chaque comparaison dans la boucle de rapprochement
059400    PERFORM 2000-NORM-GRAD-NAME-START THRU 2010-NORM-GRAD-NAME-END.
059500*    fiche rangee - on lit la suivante
059600    PERFORM 1100-READ-GRADING-START THRU 1110-READ-GRADING-END.
0597001130-STORE-GRADING-END.
059800    EXIT.
059900
060000*---------------------------------------------------------------
060100* 2000 - NORMALISATION DU NOM COMPLET DE LA FICHE DE COTATION
060200*---------------------------------------------------------------
0603002000-NORM-GRAD-NAME-START.
060400*    nom complet de cotation = prenom + nom (pas de second prenom
060500*    sur ce fichier ; WS-NM-P2 reste donc a blanc)
060600    MOVE WS-GR-FIRSTNAME (WS-NB-GRAD) TO WS-NM-P1.
060700    MOVE SPACES                       TO WS-NM-P2.
060800    MOVE WS-GR-SURNAME (WS-NB-GRAD)   TO WS-NM-P3.
060900*    assemblage puis rangement du resultat et de sa longueur
061000    PERFORM 2020-BUILD-NAME-START THRU 2030-BUILD-NAME-END.
061100    MOVE WS-NM-RESULT TO WS-GR-FULLNAME (WS-NB-GRAD).
061200    MOVE WS-NM-OUTLEN TO WS-GR-FULLNAME-LEN (WS-NB-GRAD).
0613002010-NORM-GRAD-NAME-END.
061400    EXIT.
061500
061600*---------------------------------------------------------------
061700* 2050 - ASSEMBLAGE D'UN NOM COMPLET A PARTIR DE 1 A 3 PARTIES
061800*         (CHAQUE PARTIE EST RECADREE, LES PARTIES VIDES SONT
061900*         OMISES) PUIS MISE EN MINUSCULES POUR LA COMPARAISON
062000*---------------------------------------------------------------
0621002020-BUILD-NAME-START.
062200    MOVE SPACES TO WS-NM-RESULT.
062300    MOVE 0      TO WS-NM-OUTLEN.
062400*    partie 1 (prenom) - recadree puis ajoutee si non vide
062500    MOVE WS-NM-P1 TO WS-GEN-FLD.
062600    PERFORM 7060-TRIM-FIELD-START THRU 7070-TRIM-FIELD-END.
062700    IF WS-GEN-FLD NOT = SPACES
062800       PERFORM 2040-APPEND-PART-START THRU 2050-APPEND-PART-END
062900    END-IF.
063000*    partie 2 (second prenom eventuel) - omise quand a blanc
063100    MOVE WS-NM-P2 TO WS-GEN-FLD.
063200    PERFORM 7060-TRIM-FIELD-START THRU 7070-TRIM-FIELD-END.
063300    IF WS-GEN-FLD NOT = SPACES
063400       PERFORM 2040-APPEND-PART-START THRU 2050-APPEND-PART-END
063500    END-IF.
063600*    partie 3 (nom de famille)
063700    MOVE WS-NM-P3 TO WS-GEN-FLD.
063800    PERFORM 7060-TRIM-FIELD-START THRU 7070-TRIM-FIELD-END.
063900    IF WS-GEN-FLD NOT = SPACES
064000       PERFORM 2040-APPEND-PART-START THRU 2050-APPEND-PART-END
064100    END-IF.
064200*    mise en minuscules du nom assemble pour la comparaison floue
064300*    (le nom affiche sur les rapports repasse en casse de titre
064400*    plus loin, dans 7000-TITLE-CASE-START)
064500    INSPECT WS-NM-RESULT
064600        CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
0647002030-BUILD-NAME-END.
064800    EXIT.
064900
0650002040-APPEND-PART-START.
065100*    un espace separateur est insere avant chaque partie sauf
065200*    la toute premiere (WS-NM-OUTLEN encore a zero)
065300    IF WS-NM-OUTLEN > 0
065400       ADD 1 TO WS-NM-OUTLEN
065500       MOVE SPACE TO WS-NM-RESULT (WS-NM-OUTLEN:1)
065600    END-IF.
065700*    recopie de la partie recadree a la suite du resultat
065800    MOVE WS-GEN-FLD (1:WS-GEN-LEN)
065900        TO WS-NM-RESULT (WS-NM-OUTLEN + 1 : WS-GEN-LEN).
066000    ADD WS-GEN-LEN TO WS-NM-OUTLEN.
0661002050-APPEND-PART-END.
066200    EXIT.
066300
066400*---------------------------------------------------------------
066500* 2100 - NORMALISATION DES NOMS DE L'INSCRIT COURANT
066600*         (NOM COMPLET AVEC SECOND PRENOM EVENTUEL, NOM COURT
066700*         PRENOM + NOM SANS SECOND PRENOM)
066800*---------------------------------------------------------------
0669002060-NORM-ENTRANT-START.
067000*    nom court : prenom + nom, sans le second prenom - utilise
067100*    pour l'etape 3 du rapprochement (4080-MATCH-BY-SHORTNAME)
067200    MOVE EN-FIRSTNAME TO WS-NM-P1.
067300    MOVE SPACES       TO WS-NM-P2.
067400    MOVE EN-NAME      TO WS-NM-P3.
067500    PERFORM 2020-BUILD-NAME-START THRU 2030-BUILD-NAME-END.
067600    MOVE WS-NM-RESULT  TO WS-EN-SHORTNAME.
067700    MOVE WS-NM-OUTLEN  TO WS-EN-SHORTNAME-LEN.
067800
067900*    nom complet : prenom + second prenom eventuel + nom -
068000*    utilise pour l'etape 2 du rapprochement
068100    MOVE EN-FIRSTNAME  TO WS-NM-P1.
068200    MOVE EN-MIDDLENAME TO WS-NM-P2.
068300    MOVE EN-NAME       TO WS-NM-P3.
068400    PERFORM 2020-BUILD-NAME-START THRU 2030-BUILD-NAME-END.
068500    MOVE WS-NM-RESULT  TO WS-EN-FULLNAME.
068600    MOVE WS-NM-OUTLEN  TO WS-EN-FULLNAME-LEN.
068700
068800*    nom d'affichage en casse de titre pour les deux rapports
068900*    (le nom de comparaison ci-dessus reste en minuscules)
069000    MOVE WS-EN-FULLNAME     TO WS-GEN-FLD.
069100    MOVE WS-EN-FULLNAME-LEN TO WS-GEN-LEN.
069200    PERFORM 7000-TITLE-CASE-START THRU 7010-TITLE-CASE-END.
069300    MOVE WS-GEN-FLD (1:35) TO WS-EN-DISPLAY-NAME.
069400
069500*    identifiant affiche sur le rapport - None si non renseigne
069600*    sur le bulletin d'inscription
069700    IF EN-MEMBER-ID = SPACES
069800       MOVE 'None' TO WS-EN-MID-DISPLAY
069900    ELSE
070000       MOVE EN-MEMBER-ID TO WS-EN-MID-DISPLAY
070100    END-IF.
0702002070-NORM-ENTRANT-END.
070300*    fin normalisation - retour a 3000-PROCESS-ENTRANT-START
070400    EXIT.
070500
070600*---------------------------------------------------------------
070700* 3000 - TRAITEMENT D'UN INSCRIT (CASCADE DE RAPPROCHEMENT)
070800*---------------------------------------------------------------
0709003000-PROCESS-ENTRANT-START.
071000*    remise a zero des zones de travail du rapprochement pour
071100*    cet inscrit (WS-MATCH-IX = 0 signifie "pas encore trouve")
071200    ADD 1 TO WS-NB-LUS.
071300    MOVE 0      TO WS-MATCH-IX.
071400    MOVE SPACES TO WS-MATCH-STATUS.
071500    MOVE 0      TO WS-MATCH-CONF.
071600
071700*    calcul des noms normalises de l'inscrit courant
071800    PERFORM 2060-NORM-ENTRANT-START THRU 2070-NORM-ENTRANT-END.
071900
072000*    etape 1 : identifiant de licence - priorite absolue
072100    PERFORM 4000-MATCH-BY-ID-START THRU 4010-MATCH-BY-ID-END.
072200*    etape 2 : nom complet flou, seulement si l'etape 1 a echoue
072300    IF WS-MATCH-IX = 0
072400       PERFORM 4040-MATCH-BY-FULLNAME-START THRU 4050-MATCH-BY-FULLNAME-END
072500    END-IF.
072600*    etape 3 : nom court flou, seulement si l'etape 2 n'a pas
072700*    atteint le seuil de 85 (FB-0058)
072800    IF WS-MATCH-IX = 0 AND WS-BEST-SCORE < 85
072900       PERFORM 4080-MATCH-BY-SHORTNAME-START THRU 4090-MATCH-BY-SHORTNAME-END
073000    END-IF.
073100*    etape 4 : aucune des trois tentatives n'a abouti
073200    IF WS-MATCH-IX = 0
073300       MOVE 'No Match' TO WS-MATCH-STATUS
073400       MOVE 0          TO WS-MATCH-CONF
073500       ADD 1 TO WS-NB-NOMATCH
073600    END-IF.
073700
073800*    edition de la ligne de resultat puis conservation en table
073900*    pour le passage des exceptions en fin de run
074000    PERFORM 5000-BUILD-RESULT-LINE-START THRU 5010-BUILD-RESULT-LINE-END.
074100    PERFORM 5020-WRITE-RESULT-START THRU 5030-WRITE-RESULT-END.
074200    PERFORM 5040-STORE-RESULT-START THRU 5050-STORE-RESULT-END.
074300
074400*    lecture anticipee de l'inscrit suivant
074500    PERFORM 3020-READ-ENTRANT-START THRU 3030-READ-ENTRANT-END.
0746003010-PROCESS-ENTRANT-END.
074700    EXIT.
074800
0749003020-READ-ENTRANT-START.
075000*    lecture sequentielle simple du fichier des inscrits
075100    READ ENTRANT-FILE.
075200    IF NOT WS-STAT-EOK AND NOT WS-STAT-EEOF
075300       GO TO 9999-ABEND
075400    END-IF.
0755003030-READ-ENTRANT-END.
075600    EXIT.
075700
075800*---------------------------------------------------------------
075900* 4000 - RAPPROCHEMENT PAR IDENTIFIANT DE LICENCE (ETAPE 1)
076000*---------------------------------------------------------------
0761004000-MATCH-BY-ID-START.
076200    MOVE 0 TO WS-MATCH-IX.
076300*    un identifiant a blanc sur le bulletin ne tente jamais le
076400*    rapprochement par identifiant (passage direct a l'etape 2)
076500    IF EN-MEMBER-ID NOT = SPACES
076600       PERFORM 4020-SCAN-ID-START THRU 4030-SCAN-ID-END
076700           VARYING WS-IX-GRAD FROM 1 BY 1
076800           UNTIL WS-IX-GRAD > WS-NB-GRAD
076900              OR WS-MATCH-IX NOT = 0
077000    END-IF.
077100    IF WS-MATCH-IX NOT = 0
077200*       premiere fiche de cotation trouvee - confiance maximale
077300       MOVE 'Member ID Match' TO WS-MATCH-STATUS
077400       MOVE 100 TO WS-MATCH-CONF
077500       ADD 1 TO WS-NB-IDMATCH
077600    END-IF.
0777004010-MATCH-BY-ID-END.
077800    EXIT.
077900
0780004020-SCAN-ID-START.
078100*    une fiche de cotation a blanc ne peut jamais matcher, quel
078200*    que soit l'identifiant de l'inscrit
078300    IF WS-GR-MEMBER-ID (WS-IX-GRAD) NOT = SPACES
078400       IF WS-GR-MEMBER-ID (WS-IX-GRAD) = EN-MEMBER-ID
078500*          identifiants identiques - on arrete la recherche ici
078600           MOVE WS-IX-GRAD TO WS-MATCH-IX
078700       END-IF
078800    END-IF.
0789004030-SCAN-ID-END.
079000    EXIT.
079100
079200*---------------------------------------------------------------
079300* 4100 - RAPPROCHEMENT PAR NOM COMPLET FLOU (ETAPE 2)
079400*---------------------------------------------------------------
0795004040-MATCH-BY-FULLNAME-START.
079600    MOVE 0 TO WS-BEST-SCORE.
079700    MOVE 0 TO WS-BEST-IX.
079800    MOVE WS-EN-FULLNAME     TO WS-CMPA.
079900    MOVE WS-EN-FULLNAME-LEN TO WS-CMPA-LEN.
080000*    comparaison contre toute la table de cotation ; on conserve
080100*    le meilleur score (la premiere fiche gagne en cas d'egalite,
080200*    puisque le test plus bas est un ">" strict)
080300    PERFORM 4060-SCORE-ONE-GRAD-START THRU 4070-SCORE-ONE-GRAD-END
080400        VARYING WS-IX-GRAD FROM 1 BY 1
080500        UNTIL WS-IX-GRAD > WS-NB-GRAD.
080600    IF WS-BEST-SCORE >= 85
080700*       seuil de la commission sportive atteint - rapprochement
080800*       accepte (FB-0031)
080900       MOVE WS-BEST-IX    TO WS-MATCH-IX
081000       MOVE 'Name Search' TO WS-MATCH-STATUS
081100       MOVE WS-BEST-SCORE TO WS-MATCH-CONF
081200       ADD 1 TO WS-NB-NAMEMATCH
081300    END-IF.
0814004050-MATCH-BY-FULLNAME-END.
081500    EXIT.
081600
081700* FB-0099 - un seul incrementation de compteur par inscrit ;
081800*           4080 ne touche plus WS-NB-NAMEMATCH deux fois.
0819004060-SCORE-ONE-GRAD-START.
082000    MOVE WS-GR-FULLNAME (WS-IX-GRAD)     TO WS-CMPB.
082100    MOVE WS-GR-FULLNAME-LEN (WS-IX-GRAD) TO WS-CMPB-LEN.
082200*    appel du comparateur flou commun (jetons tries + Levenshtein)
082300    PERFORM 6000-SCORE-NAMES-START THRU 6010-SCORE-NAMES-END.
082400*    le score de la fiche courante remplace le meilleur score
082500*    seulement s'il est strictement superieur (">" et non ">=")
082600    IF WS-LEV-SCORE > WS-BEST-SCORE
082700       MOVE WS-LEV-SCORE TO WS-BEST-SCORE
082800       MOVE WS-IX-GRAD   TO WS-BEST-IX
082900    END-IF.
0830004070-SCORE-ONE-GRAD-END.
083100    EXIT.
083200
083300*---------------------------------------------------------------
083400* 4200 - RAPPROCHEMENT PAR NOM COURT FLOU (ETAPE 3, SI < 85)
083500*---------------------------------------------------------------
0836004080-MATCH-BY-SHORTNAME-START.
083700    MOVE 0 TO WS-BEST-SCORE.
083800    MOVE 0 TO WS-BEST-IX.
083900    MOVE WS-EN-SHORTNAME     TO WS-CMPA.
084000    MOVE WS-EN-SHORTNAME-LEN TO WS-CMPA-LEN.
084100*    meme balayage de la table de cotation que 4040, mais avec
084200*    le nom court de l'inscrit en entree
084300    PERFORM 4060-SCORE-ONE-GRAD-START THRU 4070-SCORE-ONE-GRAD-END
084400        VARYING WS-IX-GRAD FROM 1 BY 1
084500        UNTIL WS-IX-GRAD > WS-NB-GRAD.
084600    IF WS-BEST-SCORE >= 85
084700*       meme seuil, meme statut que l'etape 2 (FB-0031)
084800       MOVE WS-BEST-IX    TO WS-MATCH-IX
084900       MOVE 'Name Search' TO WS-MATCH-STATUS
085000       MOVE WS-BEST-SCORE TO WS-MATCH-CONF
085100       ADD 1 TO WS-NB-NAMEMATCH
085200    END-IF.
0853004090-MATCH-BY-SHORTNAME-END.
085400    EXIT.
085500
085600*---------------------------------------------------------------
085700* 5000 - CONSTRUCTION DE LA LIGNE DE RESULTAT
085800*---------------------------------------------------------------
0859005000-BUILD-RESULT-LINE-START.
086000    MOVE SPACES TO WS-RES-LINE.
086100*    zones communes, renseignees quel que soit le statut
086200    MOVE WS-EN-DISPLAY-NAME TO WS-RL-ENTRANT-NAME.
086300    MOVE WS-EN-MID-DISPLAY  TO WS-RL-MEMBER-ID.
086400    MOVE EN-EVENTS          TO WS-RL-EVENTS.
086500    IF WS-MATCH-IX = 0
086600*       pas de fiche trouvee - toutes les zones de cotation
086700*       portent les mentions None / N/A demandees au cahier
086800       MOVE 'None' TO WS-RL-MATCHED-NAME
086900       MOVE 'N/A'  TO WS-RL-SINGLES
087000       MOVE 'N/A'  TO WS-RL-DOUBLES
087100       MOVE 'N/A'  TO WS-RL-MIXED
087200    ELSE
087300*       nom de la fiche de cotation trouvee, mis en casse de
087400*       titre pour l'edition, puis recopie des trois grades
087500       MOVE WS-GR-FULLNAME (WS-MATCH-IX)     TO WS-GEN-FLD
087600       MOVE WS-GR-FULLNAME-LEN (WS-MATCH-IX) TO WS-GEN-LEN
087700       PERFORM 7000-TITLE-CASE-START THRU 7010-TITLE-CASE-END
087800       MOVE WS-GEN-FLD (1:35)           TO WS-RL-MATCHED-NAME
087900       MOVE WS-GR-SINGLES (WS-MATCH-IX) TO WS-RL-SINGLES
088000       MOVE WS-GR-DOUBLES (WS-MATCH-IX) TO WS-RL-DOUBLES
088100       MOVE WS-GR-MIXED (WS-MATCH-IX)   TO WS-RL-MIXED
088200    END-IF.
088300*    statut et confiance calcules par la cascade de 3000-
088400    MOVE WS-MATCH-STATUS TO WS-RL-STATUS.
088500    MOVE WS-MATCH-CONF   TO WS-RL-CONF.
0886005010-BUILD-RESULT-LINE-END.
088700    EXIT.
088800
0889005020-WRITE-RESULT-START.
089000*    la zone de travail WS-RES-LINE est deja a plat via REDEFINES
089100    MOVE WS-RES-LINE-FLAT TO RS-RECORD-OUT.
089200    WRITE RS-RECORD-OUT.
089300    IF NOT WS-STAT-ROK
089400       GO TO 9999-ABEND
089500    END-IF.
0896005030-WRITE-RESULT-END.
089700    EXIT.
089800
089900* conserve le resultat en table pour le passage des exceptions
0900005040-STORE-RESULT-START.
090100    ADD 1 TO WS-NB-RES.
090200    IF WS-NB-RES > 500
090300       GO TO 9999-ABEND
090400    END-IF.
090500*    seules les zones necessaires au filtre et a la recherche
090600*    du nom le plus proche sont conservees (pas les grades : ils
090700*    ne servent pas au passage des exceptions)
090800    MOVE WS-EN-DISPLAY-NAME  TO WS-RES-ENTRANT-NAME (WS-NB-RES).
090900    MOVE EN-EVENTS           TO WS-RES-EVENTS (WS-NB-RES).
091000    MOVE WS-MATCH-STATUS     TO WS-RES-STATUS (WS-NB-RES).
091100    MOVE WS-EN-FULLNAME      TO WS-RES-FULLNAME (WS-NB-RES).
091200    MOVE WS-EN-FULLNAME-LEN
091300        TO WS-RES-FULLNAME-LEN (WS-NB-RES).
0914005050-STORE-RESULT-END.
091500    EXIT.
091600
091700*---------------------------------------------------------------
091800* 6000 - COMPARATEUR FLOU DE NOMS PAR JETONS TRIES (0-100)
091900*         (WS-CMPA/WS-CMPA-LEN ET WS-CMPB/WS-CMPB-LEN EN ENTREE,
092000*         WS-LEV-SCORE EN SORTIE)
092100*---------------------------------------------------------------
0922006000-SCORE-NAMES-START.
092300*    decoupage/tri/reassemblage des jetons du premier nom
092400    MOVE WS-CMPA     TO WS-TS-IN.
092500    MOVE WS-CMPA-LEN TO WS-TS-INLEN.
092600    PERFORM 6020-TOKEN-SORT-START THRU 6030-TOKEN-SORT-END.
092700    MOVE WS-TS-OUT    TO WS-SORTED-A.
092800    MOVE WS-TS-OUTLEN TO WS-LEN-A.
092900
093000*    meme traitement pour le second nom
093100    MOVE WS-CMPB     TO WS-TS-IN.
093200    MOVE WS-CMPB-LEN TO WS-TS-INLEN.
093300    PERFORM 6020-TOKEN-SORT-START THRU 6030-TOKEN-SORT-END.
093400    MOVE WS-TS-OUT    TO WS-SORTED-B.
093500    MOVE WS-TS-OUTLEN TO WS-LEN-B.
093600
093700*    distance de Levenshtein entre les deux noms tries
093800    PERFORM 6060-LEVENSHTEIN-START THRU 6070-LEVENSHTEIN-END.
093900
094000*    le score se calcule sur la longueur du plus long des deux
094100*    noms (WS-MAXLEN), conformement a la formule du cahier
094200    IF WS-LEN-A > WS-LEN-B
094300       MOVE WS-LEN-A TO WS-MAXLEN
094400    ELSE
094500       MOVE WS-LEN-B TO WS-MAXLEN
094600    END-IF.
094700    IF WS-MAXLEN = 0
094800*       deux noms vides - score conventionnel de 100
094900       MOVE 100 TO WS-LEV-SCORE
095000    ELSE
095100*       arrondi au plus proche (ROUNDED), comme demande au cahier
095200       COMPUTE WS-LEV-SCORE ROUNDED =
095300           ((WS-MAXLEN - WS-LEV-DIST) * 100) / WS-MAXLEN
095400    END-IF.
0955006010-SCORE-NAMES-END.
095600    EXIT.
095700
095800*---------------------------------------------------------------
095900* 6100 - DECOUPAGE EN JETONS, TRI ALPHABETIQUE, REASSEMBLAGE
096000*         (WS-TS-IN/WS-TS-INLEN EN ENTREE, WS-TS-OUT/OUTLEN EN
096100*         SORTIE) -- MEME PRINCIPE DE TRI DE TABLE QUE TRIER-TAB
096200*         DANS FICHIER-FILELECT, APPLIQUE ICI AUX JETONS DU NOM
096300*---------------------------------------------------------------
0964006020-TOKEN-SORT-START.
096500    MOVE SPACES TO WS-TOK-GROUP.
096600    MOVE 0      TO WS-TOK-CNT.
096700*    un nom ne compte jamais plus de 5 jetons en pratique
096800*    (prenom, second prenom, particule, nom - marge incluse)
096900    UNSTRING WS-TS-IN (1:WS-TS-INLEN) DELIMITED BY SPACE
097000        INTO WS-TOK-ENTRY (1) WS-TOK-ENTRY (2) WS-TOK-ENTRY (3)
097100             WS-TOK-ENTRY (4) WS-TOK-ENTRY (5)
097200        TALLYING IN WS-TOK-CNT.
097300*    tri alphabetique de la table des jetons avant reassemblage
097400    SORT WS-TOK-TAB ASCENDING KEY WS-TOK-ENTRY OF WS-TOK-GROUP.
097500    MOVE SPACES TO WS-TS-OUT.
097600    MOVE 0      TO WS-TS-OUTLEN.
097700*    reassemblage jeton par jeton, dans le nouvel ordre trie
097800    PERFORM 6040-REJOIN-TOKEN-START THRU 6050-REJOIN-TOKEN-END
097900        VARYING WS-TOK-IX FROM 1 BY 1 UNTIL WS-TOK-IX > 5.
0980006030-TOKEN-SORT-END.
098100    EXIT.
098200
0983006040-REJOIN-TOKEN-START.
098400*    les emplacements de table non utilises restent a blanc
098500*    apres le tri et ne doivent pas etre reassembles
098600    IF WS-TOK-ENTRY (WS-TOK-IX) OF WS-TOK-GROUP NOT = SPACES
098700       MOVE WS-TOK-ENTRY (WS-TOK-IX) OF WS-TOK-GROUP TO WS-GEN-FLD
098800       PERFORM 7060-TRIM-FIELD-START THRU 7070-TRIM-FIELD-END
098900*       espace separateur avant chaque jeton sauf le premier
099000       IF WS-TS-OUTLEN > 0
099100          ADD 1 TO WS-TS-OUTLEN
099200          MOVE SPACE TO WS-TS-OUT (WS-TS-OUTLEN:1)
099300       END-IF
099400       MOVE WS-GEN-FLD (1:WS-GEN-LEN)
099500           TO WS-TS-OUT (WS-TS-OUTLEN + 1 : WS-GEN-LEN)
099600       ADD WS-GEN-LEN TO WS-TS-OUTLEN
099700    END-IF.
0998006050-REJOIN-TOKEN-END.
099900    EXIT.
100000
100100*---------------------------------------------------------------
100200* 6500 - DISTANCE DE LEVENSHTEIN ENTRE WS-SORTED-A ET
100300*         WS-SORTED-B (LONGUEURS WS-LEN-A / WS-LEN-B) --
100400*         MATRICE WS-LEV-TAB REMPLIE LIGNE PAR LIGNE
100500*---------------------------------------------------------------
1006006060-LEVENSHTEIN-START.
100700*    initialisation de la ligne 0 (cout de suppression pure)
100800    PERFORM 6080-INIT-ROW0-START THRU 6090-INIT-ROW0-END
100900        VARYING WS-LEV-J FROM 1 BY 1
101000        UNTIL WS-LEV-J > WS-LEN-B + 1.
101100*    initialisation de la colonne 0 (cout d'insertion pure)
101200    PERFORM 6100-INIT-COL0-START THRU 6110-INIT-COL0-END
101300        VARYING WS-LEV-I FROM 1 BY 1
101400        UNTIL WS-LEV-I > WS-LEN-A + 1.
101500*    remplissage de la matrice cellule par cellule, ligne par
101600*    ligne (PERFORM ... VARYING ... AFTER imbrique)
101700    PERFORM 6120-FILL-CELL-START THRU 6130-FILL-CELL-END
101800        VARYING WS-LEV-I FROM 2 BY 1
101900           UNTIL WS-LEV-I > WS-LEN-A + 1
102000        AFTER WS-LEV-J FROM 2 BY 1
102100           UNTIL WS-LEV-J > WS-LEN-B + 1.
102200*    la distance finale est la derniere cellule de la matrice
102300    MOVE WS-LEV-COL (WS-LEN-A + 1, WS-LEN-B + 1) TO WS-LEV-DIST.
1024006070-LEVENSHTEIN-END.
102500    EXIT.
102600
1027006080-INIT-ROW0-START.
102800*    colonne J de la ligne 0 = cout de J suppressions
102900    COMPUTE WS-LEV-COL (1, WS-LEV-J) = WS-LEV-J - 1.
1030006090-INIT-ROW0-END.
103100    EXIT.
103200
1033006100-INIT-COL0-START.
103400*    ligne I de la colonne 0 = cout de I insertions
103500    COMPUTE WS-LEV-COL (WS-LEV-I, 1) = WS-LEV-I - 1.
1036006110-INIT-COL0-END.
103700    EXIT.
103800
1039006120-FILL-CELL-START.
104000*    cout de substitution nul si les deux caracteres sont egaux
104100    MOVE 1 TO WS-LEV-COST.
104200    IF WS-SORTED-A (WS-LEV-I - 1 : 1) =
104300       WS-SORTED-B (WS-LEV-J - 1 : 1)
104400       MOVE 0 TO WS-LEV-COST
104500    END-IF.
104600*    les trois operations possibles : suppression, insertion,
104700*    substitution - on retient la moins couteuse des trois
104800    COMPUTE WS-LEV-DEL = WS-LEV-COL (WS-LEV-I - 1, WS-LEV-J) + 1.
104900    COMPUTE WS-LEV-INS = WS-LEV-COL (WS-LEV-I, WS-LEV-J - 1) + 1.
105000    COMPUTE WS-LEV-SUB =
105100        WS-LEV-COL (WS-LEV-I - 1, WS-LEV-J - 1) + WS-LEV-COST.
105200    MOVE WS-LEV-DEL TO WS-LEV-MIN.
105300    IF WS-LEV-INS < WS-LEV-MIN
105400       MOVE WS-LEV-INS TO WS-LEV-MIN
105500    END-IF.
105600    IF WS-LEV-SUB < WS-LEV-MIN
105700       MOVE WS-LEV-SUB TO WS-LEV-MIN
105800    END-IF.
105900*    cellule courante = minimum des trois couts calcules
106000    MOVE WS-LEV-MIN TO WS-LEV-COL (WS-LEV-I, WS-LEV-J).
1061006130-FILL-CELL-END.
106200    EXIT.
106300
106400*---------------------------------------------------------------
106500* 7000 - MISE EN CASSE DE TITRE (1ERE LETTRE DE CHAQUE MOT EN
106600*         MAJUSCULE) SUR WS-GEN-FLD / WS-GEN-LEN
106700*---------------------------------------------------------------
1068007000-TITLE-CASE-START.
106900*    balayage caractere par caractere sur la longueur utile
107000    PERFORM 7020-CAP-SCAN-START THRU 7030-CAP-SCAN-END
107100        VARYING WS-GEN-I FROM 1 BY 1 UNTIL WS-GEN-I > WS-GEN-LEN.
1072007010-TITLE-CASE-END.
107300    EXIT.
107400
1075007020-CAP-SCAN-START.
107600*    un mot commence soit en position 1, soit juste apres un
107700*    espace - seules ces positions sont mises en majuscule
107800    IF WS-GEN-I = 1
107900       PERFORM 7040-CAP-CHAR-START THRU 7050-CAP-CHAR-END
108000    ELSE
108100       IF WS-GEN-FLD (WS-GEN-I - 1 : 1) = SPACE
108200          PERFORM 7040-CAP-CHAR-START THRU 7050-CAP-CHAR-END
108300       END-IF
108400    END-IF.
1085007030-CAP-SCAN-END.
108600    EXIT.
108700
1088007040-CAP-CHAR-START.
108900*    un seul caractere est converti a chaque appel
109000    MOVE WS-GEN-FLD (WS-GEN-I:1) TO WS-ONE-CHAR.
109100    INSPECT WS-ONE-CHAR
109200        CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
109300    MOVE WS-ONE-CHAR TO WS-GEN-FLD (WS-GEN-I:1).
1094007050-CAP-CHAR-END.
109500    EXIT.
109600
109700*---------------------------------------------------------------
109800* 7100 - RECADRAGE A GAUCHE : LONGUEUR UTILE DE WS-GEN-FLD
109900*         (52 CARACTERES) DANS WS-GEN-LEN
110000*---------------------------------------------------------------
1101007060-TRIM-FIELD-START.
110200*    balayage de la droite vers la gauche jusqu'au premier
110300*    caractere non-espace (ou jusqu'au debut de la zone)
110400    PERFORM 7080-SCAN-BACK-START THRU 7090-SCAN-BACK-END
110500        VARYING WS-GEN-I FROM 52 BY -1
110600        UNTIL WS-GEN-I < 1
110700           OR WS-GEN-FLD (WS-GEN-I:1) NOT = SPACE.
110800    IF WS-GEN-I < 1
110900*       zone entierement a blanc - longueur conventionnelle de 1
111000       MOVE 1 TO WS-GEN-LEN
111100    ELSE
111200       MOVE WS-GEN-I TO WS-GEN-LEN
111300    END-IF.
1114007070-TRIM-FIELD-END.
111500    EXIT.
111600
1117007080-SCAN-BACK-START.
111800*    paragraphe porte uniquement par la clause VARYING de
111900*    7060-TRIM-FIELD-START - aucun traitement propre
112000    CONTINUE.
1121007090-SCAN-BACK-END.
112200    EXIT.
112300
112400*---------------------------------------------------------------
112500* 8000 - PASSAGE DES EXCEPTIONS (FB-0077) : INSCRITS NON
112600*         RETROUVES, HORS EPREUVES JEUNES ET VETERANS
112700*---------------------------------------------------------------
1128008000-EXCEPTION-PASS-START.
112900    MOVE 0 TO WS-NB-FLAGGED.
113000*    balayage de toute la table des resultats construite pendant
113100*    la phase de rapprochement
113200    PERFORM 8020-CHECK-ONE-RESULT-START THRU 8030-CHECK-ONE-RESULT-END
113300        VARYING WS-IX-RES FROM 1 BY 1 UNTIL WS-IX-RES > WS-NB-RES.
1134008010-EXCEPTION-PASS-END.
113500    EXIT.
113600
1137008020-CHECK-ONE-RESULT-START.
113800*    seuls les inscrits au statut No Match sont candidats a
113900*    l'exception ; les autres ne sont pas examines
114000    IF WS-RES-STATUS (WS-IX-RES) = 'No Match'
114100       PERFORM 8040-CHECK-EXCLUDED-START THRU 8050-CHECK-EXCLUDED-END
114200       IF NOT WS-EXCLUDED
114300*          ni junior ni veteran - on cherche le nom de cotation
114400*          le plus proche et on ecrit la ligne d'exception
114500          PERFORM 8060-CLOSEST-MATCH-START THRU 8070-CLOSEST-MATCH-END
114600          PERFORM 8080-WRITE-FLAG-START THRU 8090-WRITE-FLAG-END
114700          ADD 1 TO WS-NB-FLAGGED
114800       END-IF
114900    END-IF.
1150008030-CHECK-ONE-RESULT-END.
115100    EXIT.
115200
115300* recherche sans-tenir-compte-de-la-casse de U11 / U15 / 45+
1154008040-CHECK-EXCLUDED-START.
115500    MOVE 'N' TO WS-EXCL-SW.
115600    MOVE 0   TO WS-EXCL-CNT.
115700*    mise en majuscules avant recherche, les epreuves etant
115800*    saisies librement par les organisateurs locaux
115900    MOVE WS-RES-EVENTS (WS-IX-RES) TO WS-EVT-UPPER.
116000    INSPECT WS-EVT-UPPER
116100        CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
116200*    les trois motifs d'exclusion du reglement sportif
116300    INSPECT WS-EVT-UPPER TALLYING WS-EXCL-CNT FOR ALL 'U11'.
116400    INSPECT WS-EVT-UPPER TALLYING WS-EXCL-CNT FOR ALL 'U15'.
116500    INSPECT WS-EVT-UPPER TALLYING WS-EXCL-CNT FOR ALL '45+'.
116600*    au moins une occurrence trouvee - inscrit exclu du rapport
116700    IF WS-EXCL-CNT > 0
116800       SET WS-EXCLUDED TO TRUE
116900    END-IF.
1170008050-CHECK-EXCLUDED-END.
117100    EXIT.
117200
117300* recherche du nom de cotation le plus proche, sans seuil
1174008060-CLOSEST-MATCH-START.
117500    MOVE 0 TO WS-BEST-SCORE.
117600    MOVE 0 TO WS-BEST-IX.
117700    MOVE WS-RES-FULLNAME (WS-IX-RES)     TO WS-CMPA.
117800    MOVE WS-RES-FULLNAME-LEN (WS-IX-RES) TO WS-CMPA-LEN.
117900*    FB-0077 - aucun seuil ici : le meilleur score est toujours
118000*    retenu, meme tres faible, pour aider le pointage manuel
118100    PERFORM 4060-SCORE-ONE-GRAD-START THRU 4070-SCORE-ONE-GRAD-END
118200        VARYING WS-IX-GRAD FROM 1 BY 1
118300        UNTIL WS-IX-GRAD > WS-NB-GRAD.
1184008070-CLOSEST-MATCH-END.
118500    EXIT.
118600
1187008080-WRITE-FLAG-START.
118800    MOVE SPACES TO WS-FLG-LINE.
118900    MOVE WS-RES-ENTRANT-NAME (WS-IX-RES) TO WS-FL-ENTRANT-NAME.
119000    IF WS-BEST-IX = 0
119100*       table de cotation vide - ne devrait pas arriver en
119200*       exploitation normale, mais on se protege quand meme
119300       MOVE 'None' TO WS-FL-CLOSEST-NAME
119400       MOVE 'N/A'  TO WS-FL-SINGLES
119500       MOVE 'N/A'  TO WS-FL-DOUBLES
119600       MOVE 'N/A'  TO WS-FL-MIXED
119700    ELSE
119800*       nom et grades de la fiche de cotation la plus proche
119900       MOVE WS-GR-FULLNAME (WS-BEST-IX)     TO WS-GEN-FLD
120000       MOVE WS-GR-FULLNAME-LEN (WS-BEST-IX) TO WS-GEN-LEN
120100       PERFORM 7000-TITLE-CASE-START THRU 7010-TITLE-CASE-END
120200       MOVE WS-GEN-FLD (1:35)          TO WS-FL-CLOSEST-NAME
120300       MOVE WS-GR-SINGLES (WS-BEST-IX) TO WS-FL-SINGLES
120400       MOVE WS-GR-DOUBLES (WS-BEST-IX) TO WS-FL-DOUBLES
120500       MOVE WS-GR-MIXED (WS-BEST-IX)   TO WS-FL-MIXED
120600    END-IF.
120700*    score du rapprochement le plus proche, quel qu'il soit
120800    MOVE WS-BEST-SCORE TO WS-FL-CONF.
120900    MOVE WS-FLG-LINE-FLAT TO FL-RECORD-OUT.
121000    WRITE FL-RECORD-OUT.
121100    IF NOT WS-STAT-FOK
121200       GO TO 9999-ABEND
121300    END-IF.
1214008090-WRITE-FLAG-END.
121500    EXIT.
121600
121700*---------------------------------------------------------------
121800* 9000 - TOTAUX DE CONTROLE (FB-0131: AJOUT DU COMPTE EN PIED
121900*         DU RAPPORT DES EXCEPTIONS)
122000*---------------------------------------------------------------
1221009000-WRITE-TOTALS-START.
122200*    edition des compteurs COMP dans leurs zones numeriques
122300*    editees (PIC ZZZZ9) avant de les inserer dans les lignes
122400    MOVE WS-NB-LUS       TO WS-NB-LUS-ED.
122500    MOVE WS-NB-IDMATCH   TO WS-NB-IDMATCH-ED.
122600    MOVE WS-NB-NAMEMATCH TO WS-NB-NAMEMATCH-ED.
122700    MOVE WS-NB-NOMATCH   TO WS-NB-NOMATCH-ED.
122800    MOVE WS-NB-FLAGGED   TO WS-NB-FLAGGED-ED.
122900
123000*    pied du rapport de rapprochement : une ligne par compteur
123100    MOVE WS-LIG-SEPARATEUR TO RS-RECORD-OUT.
123200    WRITE RS-RECORD-OUT.
123300*    nombre total d'inscrits lus dans le fichier ENTRANT-FILE
123400    MOVE SPACES TO RS-RECORD-OUT.
123500    STRING 'ENTRANTS READ....: ' WS-NB-LUS-ED
123600        DELIMITED BY SIZE INTO RS-RECORD-OUT.
123700    WRITE RS-RECORD-OUT.
123800*    nombre d'inscrits rapproches par identifiant de licence
123900    MOVE SPACES TO RS-RECORD-OUT.
124000    STRING 'ID MATCHES.......: ' WS-NB-IDMATCH-ED
124100        DELIMITED BY SIZE INTO RS-RECORD-OUT.
124200    WRITE RS-RECORD-OUT.
124300*    nombre d'inscrits rapproches par recherche de nom floue
124400    MOVE SPACES TO RS-RECORD-OUT.
124500    STRING 'NAME SEARCH MATCH: ' WS-NB-NAMEMATCH-ED
124600        DELIMITED BY SIZE INTO RS-RECORD-OUT.
124700    WRITE RS-RECORD-OUT.
124800*    nombre d'inscrits jamais rapproches
124900    MOVE SPACES TO RS-RECORD-OUT.
125000    STRING 'NO MATCHES.......: ' WS-NB-NOMATCH-ED
125100        DELIMITED BY SIZE INTO RS-RECORD-OUT.
125200    WRITE RS-RECORD-OUT.
125300
125400*    FB-0131 - pied du rapport des exceptions, demande par la
125500*    commission sportive pour verifier le compte en un coup d'oeil
125600    MOVE WS-LIG-SEPARATEUR (1:101) TO FL-RECORD-OUT.
125700    WRITE FL-RECORD-OUT.
125800*    nombre d'inscrits portes au rapport des exceptions
125900    MOVE SPACES TO FL-RECORD-OUT.
126000    STRING 'FLAGGED RECORDS..: ' WS-NB-FLAGGED-ED
126100        DELIMITED BY SIZE INTO FL-RECORD-OUT.
126200    WRITE FL-RECORD-OUT.
1263009010-WRITE-TOTALS-END.
126400    EXIT.
126500
1266009020-CLOSE-FILES-START.
126700*    fermeture des quatre fichiers dans l'ordre de leur ouverture
126800    CLOSE GRADING-FILE.
126900    CLOSE ENTRANT-FILE.
127000    CLOSE RESULTS-FILE.
127100    CLOSE FLAGS-FILE.
1272009030-CLOSE-FILES-END.
127300*    fin de run - retour a 0000-MAIN-LOGIC avant STOP RUN
127400    EXIT.
127500
127600* erreur de status fichier non prevue - arret du traitement
1277009999-ABEND.
127800*    bandeau d'erreur sur la console operateur, avec les quatre
127900*    statuts fichiers pour faciliter le diagnostic a l'exploit
128000    DISPLAY WS-LIG-SEPARATEUR.
128100    DISPLAY 'BADMATCH - ABEND - ERREUR DE STATUS FICHIER'.
128200    DISPLAY 'GRADING=' WS-STAT-GRADING
128300            ' ENTRANT=' WS-STAT-ENTRANT
128400            ' RESULTS=' WS-STAT-RESULTS
128500            ' FLAGS='   WS-STAT-FLAGS.
128600    DISPLAY WS-LIG-SEPARATEUR.
128700    STOP RUN.
